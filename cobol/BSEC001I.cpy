000100*----------------------------------------------------------------*
000110*    BSEC001I - LAYOUT DE LA SOLICITUD DE IDENTIFICACION
000120*    (ARCHIVO SOLICIT.DAT).  UNA SOLICITUD POR CONTACTO A
000130*    RECONCILIAR: CORREO Y/O TELEFONO INFORMADOS POR EL CANAL.
000140*----------------------------------------------------------------*
000150 01  WE-REG-SOLICITUD.
000160     05  SOL-CORREO                  PIC X(50).
000170     05  SOL-TELEFONO                PIC X(20).
000180     05  FILLER                      PIC X(10).

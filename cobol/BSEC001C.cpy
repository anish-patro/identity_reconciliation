000100*----------------------------------------------------------------*
000110*    BSEC001C - LAYOUT DEL REGISTRO DE CONTACTOS (ARCHIVO
000120*    CONTACTOS.DAT).  UN REGISTRO POR CONTACTO CONOCIDO, CLAVE
000130*    PRIMARIA CONT-ID.  LOS CONTACTOS SECUNDARIOS APUNTAN AL
000140*    PRIMARIO DE SU GRUPO VIA CONT-ID-VINCULADO.
000150*----------------------------------------------------------------*
000160 01  WE-REG-CONTACTO.
000170     05  CONT-ID                     PIC 9(09).
000180     05  CONT-TELEFONO               PIC X(20).
000190     05  CONT-CORREO                 PIC X(50).
000200     05  CONT-ID-VINCULADO           PIC 9(09).
000210     05  CONT-PRECEDENCIA-VINCULO    PIC X(09).
000220         88  CONT-ES-PRIMARIO        VALUE 'PRIMARY  '.
000230         88  CONT-ES-SECUNDARIO      VALUE 'SECONDARY'.
000240*        --- FECHA/HORA DE ALTA, FORMATO AAAAMMDD.HHMMSS --------*
000250     05  CONT-FEC-ALTA               PIC 9(08)V9(06).
000260     05  CONT-FEC-ALTA-R REDEFINES CONT-FEC-ALTA.
000270         10  CONT-FEC-ALTA-AAAAMMDD  PIC 9(08).
000280         10  CONT-FEC-ALTA-HHMMSS    PIC 9(06).
000290*        --- FECHA/HORA DE ULTIMA MODIFICACION ------------------*
000300     05  CONT-FEC-MODIF              PIC 9(08)V9(06).
000310     05  CONT-FEC-MODIF-R REDEFINES CONT-FEC-MODIF.
000320         10  CONT-FEC-MODIF-AAAAMMDD PIC 9(08).
000330         10  CONT-FEC-MODIF-HHMMSS   PIC 9(06).
000340*        --- FECHA/HORA DE BAJA LOGICA, CEROS SI VIGENTE --------*
000350     05  CONT-FEC-BAJA               PIC 9(08)V9(06).
000360     05  FILLER                      PIC X(11).

000100*----------------------------------------------------------------*
000110*    BSEC001O - LAYOUT DE LA RESPUESTA DE IDENTIFICACION
000120*    (ARCHIVO RESPID.DAT).  UNA RESPUESTA POR SOLICITUD LEIDA,
000130*    CON EL SOBRE DE RETORNO USUAL DEL BUS (CODIGO/MENSAJE) MAS
000140*    LOS DATOS DEL GRUPO DE IDENTIDAD CONSOLIDADO.
000150*----------------------------------------------------------------*
000160 01  WE-REG-RESPUESTA.
000170*        --- SOBRE DE RETORNO -----------------------------------*
000180     05  RESP-CODIGO-RESPUESTA       PIC 9(02).
000190     05  RESP-CODIGO-MENSAJE         PIC 9(03).
000200     05  RESP-DESCR-MENSAJE          PIC X(60).
000210*        --- GRUPO DE IDENTIDAD CONSOLIDADO ---------------------*
000220     05  RESP-CONTACTO-PRIMARIO      PIC 9(09).
000230     05  RESP-CANT-CORREOS           PIC 9(03).
000240     05  RESP-TABLA-CORREOS.
000250         10  RESP-CORREO             PIC X(50)
000260                                      OCCURS 10 TIMES.
000270     05  RESP-CANT-TELEFONOS         PIC 9(03).
000280     05  RESP-TABLA-TELEFONOS.
000290         10  RESP-TELEFONO           PIC X(20)
000300                                      OCCURS 10 TIMES.
000310     05  RESP-CANT-SECUNDARIOS       PIC 9(03).
000320     05  RESP-TABLA-SECUNDARIOS.
000330         10  RESP-ID-SECUNDARIO      PIC 9(09)
000340                                      OCCURS 20 TIMES.
000350     05  FILLER                      PIC X(20).

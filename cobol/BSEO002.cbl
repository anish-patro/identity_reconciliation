000100**************************************************************
000110***  * 101960 18/09/14 RQNT AISLA COMPARACION EN RUTINA APARTE
000120***  * 101194 14/11/13 RQNT AGREGA COINCIDENCIA POR TELEFONO
000130***  * 101055 22/04/13 RQNT BLANCOS NUNCA COINCIDEN EN CORREO
000140***  * FO6813 09/07/12 RQNT PROYECTO BUS SERV EMPRESARIAL
000150***  * 100892 27/01/99 LMVR AJUSTE Y2K - FECHAS A 4 DIGITOS
000160***  * 100650 11/08/96 LMVR REVISA REGLA DE BLANCOS EN COMPARA
000170***  * 100210 05/06/94 LMVR ESTANDARIZA COMPARACION DE CORREO
000180***  * 100088 30/09/92 EJRG AGREGA VALIDACION DE FORMATO CORREO
000190***  * 100015 02/05/91 EJRG CORRIGE LONGITUD DE CAMPO CORREO
000200***  * 100010 14/03/91 EJRG VERSION INICIAL - CONSULTA POR CORREO
000210**************************************************************
000220*IDAPL*BSE
000230*OBJET*********************************************************
000240*OBJET*** RUTINA VERIFICARCOINCIDENCIAEMAILTELEFONO
000250*OBJET*********************************************************
000260      *=======================*
000270       IDENTIFICATION DIVISION.
000280      *=======================*
000290       PROGRAM-ID. BSEO002.
000300       AUTHOR. RAUL QUINTANA.
000310       INSTALLATION. BUS DE SERVICIO EMPRESARIAL.
000320       DATE-WRITTEN. 14/03/91.
000330       DATE-COMPILED.
000340       SECURITY.  CONFIDENCIAL - USO INTERNO DEL BANCO.
000350      *====================*
000360       ENVIRONMENT DIVISION.
000370      *====================*
000380       CONFIGURATION SECTION.
000390      *--- RUTINA BATCH, SIN COMMAREA CICS -----------------*
000400       SPECIAL-NAMES.
000410           C01 IS TOP-OF-FORM.
000420      *=============*
000430       DATA DIVISION.
000440      *=============*
000450       WORKING-STORAGE SECTION.
000460      *=======================*
000470       01  WE-ESPECIALES.
000480           02  WE-RC              PIC S9(08) COMP VALUE ZEROS.
000490           02  WE-BLANCO          PIC X(01)  VALUE SPACES.
000500           02  FILLER             PIC X(01)  VALUE SPACES.
000510      *------------------ TABLA DE ERRORES ------------------*
000520       01  WT01-TABLA-MENSAJES.
000530           02  FILLER             PIC X(64)  VALUE
000540                '001*COINCIDENCIA EVALUADA CORRECTAMENTE
000550      -         '-BSEO002 '.
000560           02  FILLER             PIC X(64)  VALUE
000570                '002*ERROR AVISAR A SISTEMAS
000580      -         '-BSEO002 '.
000590       01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
000600           02  FILLER  OCCURS   2  TIMES.
000610               04  WT01-COD-MSG   PIC 9(03).
000620               04  FILLER         PIC X(01).
000630               04  WT01-TXT-MSG.
000640                   06  WT01-MSG-DSC    PIC X(51).
000650                   06  WT01-MSG-PRG    PIC X(09).
000660      *---------------*
000670       LINKAGE SECTION.
000680      *---------------*
000690      *---- REGISTRO CANDIDATO DEL ARCHIVO CONTACTOS ---------*
000700           COPY BSEC001C.
000710      *---- PARAMETROS DE LA COMPARACION ---------------------*
000720       01  LK-PARAMETROS-BSEO002.
000730           05  LK-SOL-CORREO      PIC X(50).
000740           05  LK-SOL-TELEFONO    PIC X(20).
000750           05  LK-RESULTADO       PIC X(01).
000760               88  LK-COINCIDE    VALUE 'S'.
000770               88  LK-NO-COINCIDE VALUE 'N'.
000780           05  FILLER             PIC X(05).
000790      *------------------*
000800       PROCEDURE DIVISION USING WE-REG-CONTACTO
000810           LK-PARAMETROS-BSEO002.
000820      *------------------*
000830       INICIAR-RUTINA.
000840      *--------------*
000850           SET  LK-NO-COINCIDE       TO TRUE.
000860      *---------------*
000870       PROCESAR-RUTINA.
000880      *---------------*
000890           PERFORM  VERIFICAR-COINCIDENCIA.
000900      *---------------------*
000910       VERIFICAR-COINCIDENCIA.
000920      *---------------------*
000930      *--- REGLA 2: CORREO EN BLANCO NUNCA COINCIDE, TELEFONO -*
000940      *--- EN BLANCO NUNCA COINCIDE.  ES UN "O" ENTRE AMBOS ---*
000950           IF LK-SOL-CORREO NOT = SPACES
000960              AND CONT-CORREO = LK-SOL-CORREO
000970              SET  LK-COINCIDE       TO TRUE
000980           END-IF.
000990           IF LK-SOL-TELEFONO NOT = SPACES
001000              AND CONT-TELEFONO = LK-SOL-TELEFONO
001010              SET  LK-COINCIDE       TO TRUE
001020           END-IF.
001030      *---------------*
001040       TERMINAR-RUTINA.
001050      *---------------*
001060           GOBACK.

000100**************************************************************
000110***  * 101961 18/09/14 RQNT AISLA COMPARACION EN RUTINA APARTE
000120***  * 101195 14/11/13 RQNT VINCULO POR ID PRIMARIO O SECUND.
000130***  * FO6813 09/07/12 RQNT PROYECTO BUS SERV EMPRESARIAL
000140***  * 100893 27/01/99 LMVR AJUSTE Y2K - FECHAS A 4 DIGITOS
000150***  * 100651 11/08/96 LMVR AGREGA VALIDACION DE ID EN CEROS
000160***  * 100211 05/06/94 LMVR ESTANDARIZA COMPARACION DE ID
000170***  * 100089 30/09/92 EJRG AGREGA VALIDACION DE RANGO DE ID
000180***  * 100016 02/05/91 EJRG CORRIGE COMPARACION DE ID VINCULO
000190***  * 100011 14/03/91 EJRG VERSION INICIAL - CONSULTA POR ID
000200**************************************************************
000210*IDAPL*BSE
000220*OBJET*********************************************************
000230*OBJET*** RUTINA VERIFICARVINCULOPORID
000240*OBJET*********************************************************
000250      *=======================*
000260       IDENTIFICATION DIVISION.
000270      *=======================*
000280       PROGRAM-ID. BSEO003.
000290       AUTHOR. RAUL QUINTANA.
000300       INSTALLATION. BUS DE SERVICIO EMPRESARIAL.
000310       DATE-WRITTEN. 14/03/91.
000320       DATE-COMPILED.
000330       SECURITY.  CONFIDENCIAL - USO INTERNO DEL BANCO.
000340      *====================*
000350       ENVIRONMENT DIVISION.
000360      *====================*
000370       CONFIGURATION SECTION.
000380      *--- RUTINA BATCH, SIN COMMAREA CICS -----------------*
000390       SPECIAL-NAMES.
000400           C01 IS TOP-OF-FORM.
000410      *=============*
000420       DATA DIVISION.
000430      *=============*
000440       WORKING-STORAGE SECTION.
000450      *=======================*
000460       01  WE-ESPECIALES.
000470           02  WE-RC              PIC S9(08) COMP VALUE ZEROS.
000480           02  WE-BLANCO          PIC X(01)  VALUE SPACES.
000490           02  FILLER             PIC X(01)  VALUE SPACES.
000500      *------------------ TABLA DE ERRORES ------------------*
000510       01  WT01-TABLA-MENSAJES.
000520           02  FILLER             PIC X(64)  VALUE
000530                '001*VINCULO EVALUADO CORRECTAMENTE
000540      -         '-BSEO003 '.
000550           02  FILLER             PIC X(64)  VALUE
000560                '002*ERROR AVISAR A SISTEMAS
000570      -         '-BSEO003 '.
000580       01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
000590           02  FILLER  OCCURS   2  TIMES.
000600               04  WT01-COD-MSG   PIC 9(03).
000610               04  FILLER         PIC X(01).
000620               04  WT01-TXT-MSG.
000630                   06  WT01-MSG-DSC    PIC X(51).
000640                   06  WT01-MSG-PRG    PIC X(09).
000650      *---------------*
000660       LINKAGE SECTION.
000670      *---------------*
000680      *---- REGISTRO CANDIDATO DEL ARCHIVO CONTACTOS ---------*
000690           COPY BSEC001C.
000700      *---- PARAMETROS DE LA COMPARACION ---------------------*
000710       01  LK-PARAMETROS-BSEO003.
000720           05  LK-ID-BUSCADO      PIC 9(09).
000730           05  LK-RESULTADO       PIC X(01).
000740               88  LK-PERTENECE   VALUE 'S'.
000750               88  LK-NO-PERTENECE VALUE 'N'.
000760           05  FILLER             PIC X(05).
000770      *------------------*
000780       PROCEDURE DIVISION USING WE-REG-CONTACTO
000790           LK-PARAMETROS-BSEO003.
000800      *------------------*
000810       INICIAR-RUTINA.
000820      *--------------*
000830           SET  LK-NO-PERTENECE      TO TRUE.
000840      *---------------*
000850       PROCESAR-RUTINA.
000860      *---------------*
000870           PERFORM  VERIFICAR-VINCULO.
000880      *---------------------*
000890       VERIFICAR-VINCULO.
000900      *---------------------*
000910      *--- REGLA 3: EL CANDIDATO PERTENECE AL GRUPO SI ES EL --*
000920      *--- PROPIO ID BUSCADO, O SI ESTA VINCULADO A EL --------*
000930           IF CONT-ID = LK-ID-BUSCADO
000940              SET  LK-PERTENECE      TO TRUE
000950           END-IF.
000960           IF CONT-ID-VINCULADO = LK-ID-BUSCADO
000970              AND LK-ID-BUSCADO NOT = ZEROS
000980              SET  LK-PERTENECE      TO TRUE
000990           END-IF.
001000      *---------------*
001010       TERMINAR-RUTINA.
001020      *---------------*
001030           GOBACK.

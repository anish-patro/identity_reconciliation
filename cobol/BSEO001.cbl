000100**************************************************************
000110***  * 101962 22/09/14 RQNT PASA CONSULTARPRODUCTOS A RECONCI
000120***  * 101962 22/09/14 RQNT LIACION DE IDENTIDAD DE CONTACTOS
000130***  * 101194 14/11/13 RQNT AGREGA COINCIDENCIA POR TELEFONO
000140***  * 101055 22/04/13 RQNT BLANCOS NUNCA COINCIDEN EN CORREO
000150***  * FO6813 09/07/12 RQNT PROYECTO BUS SERV EMPRESARIAL
000160***  * 100950 14/03/07 GPCH REVISA CIERRE DE ARCHIVO CONTACTOS
000170***  * 100892 27/01/99 LMVR AJUSTE Y2K - FECHAS A 4 DIGITOS
000180***  * 100650 11/08/96 LMVR AGREGA REGLA DE PRECEDENCIA SECUND
000190***  * 100480 09/02/95 EJRG REVISA SELECCION DE PRIMARIO
000200***  * 100210 05/06/94 LMVR ESTANDARIZA COMPARACION DE CORREO
000210***  * 100150 18/11/92 EJRG AGREGA RELINK DE GRUPO DUPLICADO
000220***  * 100088 30/09/91 EJRG AGREGA BUSQUEDA POR TELEFONO
000230***  * 100010 14/03/90 ARGL VERSION INICIAL - ALTA DE CONTACTO
000240**************************************************************
000250*IDAPL*BSE
000260*OBJET*********************************************************
000270*OBJET*** OPERACION RECONCILIARIDENTIDADDECONTACTOS
000280*OBJET*********************************************************
000290      *=======================*
000300       IDENTIFICATION DIVISION.
000310      *=======================*
000320       PROGRAM-ID. BSEO001.
000330       AUTHOR. ARIEL GARELIK.
000340       INSTALLATION. BUS DE SERVICIO EMPRESARIAL.
000350       DATE-WRITTEN. 14/03/90.
000360       DATE-COMPILED.
000370       SECURITY.  CONFIDENCIAL - USO INTERNO DEL BANCO.
000380      *====================*
000390       ENVIRONMENT DIVISION.
000400      *====================*
000410       CONFIGURATION SECTION.
000420      *--- RUTINA BATCH, SIN COMMAREA CICS -------------------*
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM.
000450      *---------------------*
000460       INPUT-OUTPUT SECTION.
000470      *---------------------*
000480       FILE-CONTROL.
000490           SELECT  CONTACTOS
000500                   ASSIGN TO CONTACTOS
000510                   ORGANIZATION IS INDEXED
000520                   ACCESS MODE IS DYNAMIC
000530                   RECORD KEY IS CONT-ID
000540                   FILE STATUS IS WS-STATUS-CONTACTOS.
000550           SELECT  SOLICITUD-IDENT
000560                   ASSIGN TO SOLICIT
000570                   ORGANIZATION IS SEQUENTIAL
000580                   ACCESS MODE IS SEQUENTIAL
000590                   FILE STATUS IS WS-STATUS-SOLICITUD.
000600           SELECT  RESPUESTA-IDENT
000610                   ASSIGN TO RESPID
000620                   ORGANIZATION IS SEQUENTIAL
000630                   ACCESS MODE IS SEQUENTIAL
000640                   FILE STATUS IS WS-STATUS-RESPUESTA.
000650      *=============*
000660       DATA DIVISION.
000670      *=============*
000680       FILE SECTION.
000690      *=============*
000700       FD  CONTACTOS
000710           LABEL RECORDS ARE STANDARD
000720           RECORDING MODE IS F
000730           BLOCK CONTAINS 0 RECORDS.
000740           COPY BSEC001C.
000750       FD  SOLICITUD-IDENT
000760           LABEL RECORDS ARE STANDARD
000770           RECORDING MODE IS F
000780           BLOCK CONTAINS 0 RECORDS.
000790           COPY BSEC001I.
000800       FD  RESPUESTA-IDENT
000810           LABEL RECORDS ARE STANDARD
000820           RECORDING MODE IS F
000830           BLOCK CONTAINS 0 RECORDS.
000840           COPY BSEC001O.
000850      *=======================*
000860       WORKING-STORAGE SECTION.
000870      *=======================*
000880       01  WE-ESTADOS-ARCHIVO.
000890           02  WS-STATUS-CONTACTOS    PIC X(02)  VALUE '00'.
000900           02  WS-STATUS-SOLICITUD    PIC X(02)  VALUE '00'.
000910           02  WS-STATUS-RESPUESTA    PIC X(02)  VALUE '00'.
000920           02  FILLER                 PIC X(02)  VALUE SPACES.
000930       01  WE-ESPECIALES.
000940           02  WE-RC                  PIC S9(08) COMP VALUE ZEROS.
000950           02  WE-SW-FIN-SOLIC        PIC X(01)  VALUE 'N'.
000960               88  WE-FIN-SOLIC              VALUE 'S'.
000970               88  WE-NO-FIN-SOLIC           VALUE 'N'.
000980           02  WE-SW-FIN-CONTACTOS    PIC X(01)  VALUE 'N'.
000990               88  WE-FIN-CONTACTOS          VALUE 'S'.
001000               88  WE-NO-FIN-CONTACTOS       VALUE 'N'.
001010           02  WE-SW-SOLIC-VALIDA     PIC X(01)  VALUE 'N'.
001020               88  WE-SOLICITUD-VALIDA       VALUE 'S'.
001030               88  WE-SOLICITUD-INVALIDA     VALUE 'N'.
001040           02  WE-SW-CREAR-SECUND     PIC X(01)  VALUE 'N'.
001050               88  WE-CREAR-SECUNDARIO       VALUE 'S'.
001060               88  WE-NO-CREAR-SECUNDARIO    VALUE 'N'.
001070           02  WE-SW-COINCIDE-GRUPO   PIC X(01)  VALUE 'N'.
001080               88  WE-COINCIDE-GRUPO         VALUE 'S'.
001090               88  WE-NO-COINCIDE-GRUPO      VALUE 'N'.
001100           02  WE-SW-EXISTE-PAR       PIC X(01)  VALUE 'N'.
001110               88  WE-EXISTE-PAR             VALUE 'S'.
001120               88  WE-NO-EXISTE-PAR          VALUE 'N'.
001130           02  WE-SW-CORREO-LISTA     PIC X(01)  VALUE 'N'.
001140               88  WE-CORREO-EN-LISTA        VALUE 'S'.
001150               88  WE-NO-CORREO-EN-LISTA     VALUE 'N'.
001160           02  WE-SW-TELEFONO-LISTA   PIC X(01)  VALUE 'N'.
001170               88  WE-TELEFONO-EN-LISTA      VALUE 'S'.
001180               88  WE-NO-TELEFONO-EN-LISTA   VALUE 'N'.
001190           02  WE-IND-MSG-RESP        PIC S9(04) COMP VALUE 3.
001200           02  WE-CANT-SOLIC-LEIDAS   PIC S9(08) COMP VALUE ZEROS.
001210           02  WE-CANT-RECHAZADAS     PIC S9(08) COMP VALUE ZEROS.
001220           02  WE-CANT-PRIM-CREADOS   PIC S9(08) COMP VALUE ZEROS.
001230           02  WE-CANT-SECU-CREADOS   PIC S9(08) COMP VALUE ZEROS.
001240           02  WE-CANT-RELINKEADOS    PIC S9(08) COMP VALUE ZEROS.
001250           02  FILLER                 PIC X(01)  VALUE SPACES.
001260      *---- SOLICITUD DE IDENTIFICACION EN CURSO --------------*
001270       01  WE-SOLICITUD-ACTUAL.
001280           02  WE-SOL-CORREO          PIC X(50).
001290           02  WE-SOL-TELEFONO        PIC X(20).
001300           02  FILLER                 PIC X(05).
001310      *---- FECHA Y HORA DEL SISTEMA (ACCEPT FROM DATE/TIME) --*
001320       01  WE-FECHA-HORA-SISTEMA.
001330           02  WE-FEC-SISTEMA         PIC 9(08).
001340           02  WE-HOR-SISTEMA         PIC 9(06).
001350           02  FILLER                 PIC X(02) VALUE SPACES.
001360      *---- GENERACION DE CLAVE DE CONTACTO NUEVO -------------*
001370       01  WE-CLAVES.
001380           02  WE-ID-MAXIMO           PIC 9(09) VALUE ZEROS.
001390           02  WE-ID-NUEVO            PIC 9(09) VALUE ZEROS.
001400           02  WE-ID-BUSCADO          PIC 9(09) VALUE ZEROS.
001410           02  FILLER                 PIC X(01) VALUE SPACES.
001420      *---- GRUPO RELACIONADO DE LA SOLICITUD EN CURSO --------*
001430       01  WE-DATOS-GRUPO.
001440           02  WE-CANT-GRUPO          PIC S9(04) COMP VALUE ZEROS.
001450           02  WE-IX1                 PIC S9(04) COMP VALUE ZEROS.
001460           02  WE-IX2                 PIC S9(04) COMP VALUE ZEROS.
001470           02  WE-IX-PRIMARIO         PIC S9(04) COMP VALUE ZEROS.
001480           02  WE-CANT-ANTERIOR       PIC S9(04) COMP VALUE ZEROS.
001490           02  FILLER                 PIC X(01)  VALUE SPACES.
001500       01  WE-TABLA-GRUPO.
001510           02  WE-GRUPO-ENTRY  OCCURS 25 TIMES.
001520               04  WE-G-ID            PIC 9(09).
001530               04  WE-G-TELEFONO      PIC X(20).
001540               04  WE-G-CORREO        PIC X(50).
001550               04  WE-G-VINCULADO     PIC 9(09).
001560               04  WE-G-PRECEDENCIA   PIC X(09).
001570               04  WE-G-FEC-ALTA      PIC 9(08)V9(06).
001580           02  FILLER                 PIC X(01).
001590      *---- DATOS DEL PRIMARIO SELECCIONADO PARA EL GRUPO -----*
001600       01  WE-PRIMARIO-SELECCIONADO.
001610           02  WE-PRIM-ID             PIC 9(09) VALUE ZEROS.
001620           02  WE-PRIM-TELEFONO       PIC X(20).
001630           02  WE-PRIM-CORREO         PIC X(50).
001640           02  WE-PRIM-FEC-ALTA       PIC 9(08)V9(06).
001650           02  FILLER                 PIC X(01) VALUE SPACES.
001660      *---- PARAMETROS PASADOS A LAS RUTINAS DE COMPARACION ---*
001670       01  WE-PARM-BSEO002.
001680           02  WE-P2-CORREO           PIC X(50).
001690           02  WE-P2-TELEFONO         PIC X(20).
001700           02  WE-P2-RESULTADO        PIC X(01).
001710               88  WE-P2-COINCIDE            VALUE 'S'.
001720               88  WE-P2-NO-COINCIDE         VALUE 'N'.
001730           02  FILLER                 PIC X(05).
001740       01  WE-PARM-BSEO003.
001750           02  WE-P3-ID-BUSCADO       PIC 9(09).
001760           02  WE-P3-RESULTADO        PIC X(01).
001770               88  WE-P3-PERTENECE           VALUE 'S'.
001780               88  WE-P3-NO-PERTENECE        VALUE 'N'.
001790           02  FILLER                 PIC X(05).
001800      *------------------ TABLA DE MENSAJES -------------------*
001810       01  WT01-TABLA-MENSAJES.
001820           02  FILLER  PIC X(64) VALUE
001830               '001*CONTACTO PRIMARIO CREADO
001840      -        '-BSEO001 '.
001850           02  FILLER  PIC X(64) VALUE
001860               '002*CONTACTO SECUNDARIO CREADO Y GRUPO RELINKE
001870      -        'ADO-BSEO001 '.
001880           02  FILLER  PIC X(64) VALUE
001890               '003*GRUPO RECONCILIADO SIN CONTACTO NUEVO
001900      -        '-BSEO001 '.
001910           02  FILLER  PIC X(64) VALUE
001920               '004*SOLICITUD RECHAZADA, FALTA CORREO Y TELEFO
001930      -        'NO-BSEO001 '.
001940           02  FILLER  PIC X(64) VALUE
001950               '005*ERROR DE ACCESO AL ARCHIVO DE CONTACTOS
001960      -        '-BSEO001 '.
001970           02  FILLER  PIC X(64) VALUE
001980               '006*ERROR DE ESCRITURA EN ARCHIVO DE CONTACTOS
001990      -        '-BSEO001 '.
002000           02  FILLER  PIC X(64) VALUE
002010               '007*ERROR DE ESCRITURA EN ARCHIVO DE RESPUESTA
002020      -        '-BSEO001 '.
002030           02  FILLER  PIC X(64) VALUE
002040               '008*GRUPO RELACIONADO EXCEDE CAPACIDAD DE TABL
002050      -        'A-BSEO001 '.
002060       01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
002070           02  WT01-MENSAJE  OCCURS  8  TIMES.
002080               04  WT01-COD-MSG       PIC 9(03).
002090               04  FILLER             PIC X(01).
002100               04  WT01-TXT-MSG.
002110                   06  WT01-MSG-DSC   PIC X(51).
002120                   06  WT01-MSG-PRG   PIC X(09).
002130      *---------------*
002140       PROCEDURE DIVISION.
002150      *---------------*
002160       0100-INICIAR-RUTINA.
002170      *--------------------*
002180           OPEN INPUT   SOLICITUD-IDENT.
002190           OPEN OUTPUT  RESPUESTA-IDENT.
002200           OPEN I-O     CONTACTOS.
002210           IF WS-STATUS-CONTACTOS NOT = '00' AND NOT = '05'
002220              DISPLAY 'BSEO001 - ERROR AL ABRIR CONTACTOS '
002230                      WS-STATUS-CONTACTOS
002240              MOVE 16 TO RETURN-CODE
002250              GO TO 9000-TERMINAR-RUTINA
002260           END-IF.
002270           SET  WE-NO-FIN-SOLIC        TO TRUE.
002280      *---------------*
002290       0200-PROCESAR-RUTINA.
002300      *---------------*
002310           PERFORM  0800-LEER-SOLICITUD.
002320           PERFORM  0700-PROCESAR-SOLICITUD
002330               THRU 0700-PROCESAR-SOLICITUD-EXIT
002340               UNTIL WE-FIN-SOLIC.
002350           GO TO  9000-TERMINAR-RUTINA.
002360      *-------------------------*
002370       0700-PROCESAR-SOLICITUD.
002380      *-------------------------*
002390           ACCEPT  WE-FEC-SISTEMA  FROM DATE YYYYMMDD.
002400           ACCEPT  WE-HOR-SISTEMA  FROM TIME.
002410           MOVE  3  TO WE-IND-MSG-RESP.
002420           PERFORM  0900-VALIDAR-SOLICITUD.
002430           IF WE-SOLICITUD-VALIDA
002440              PERFORM  1000-BUSCAR-COINCIDENCIAS
002450              IF WE-CANT-GRUPO = ZEROS
002460                 PERFORM  1400-CREAR-CONTACTO-PRIMARIO
002470              ELSE
002480                 PERFORM  1100-ARMAR-GRUPO-RELACIONADO
002490                 PERFORM  1200-SELECCIONAR-PRIMARIO
002500                 PERFORM  1300-VERIFICAR-EXISTENCIA
002510                 IF WE-CREAR-SECUNDARIO
002520                    PERFORM  1500-CREAR-CONTACTO-SECUNDARIO
002530                 END-IF
002540                 PERFORM  1600-RELINKEAR-GRUPO
002550              END-IF
002560              PERFORM  1700-ARMAR-RESPUESTA
002570           ELSE
002580              PERFORM  1750-ARMAR-RESPUESTA-RECHAZO
002590           END-IF.
002600           PERFORM  1800-ESCRIBIR-RESPUESTA.
002610           PERFORM  0800-LEER-SOLICITUD.
002620       0700-PROCESAR-SOLICITUD-EXIT.
002630      *-------------------------*
002640           EXIT.
002650      *--------------------*
002660       0800-LEER-SOLICITUD.
002670      *--------------------*
002680           READ  SOLICITUD-IDENT
002690               AT END
002700                   SET  WE-FIN-SOLIC       TO TRUE
002710                   GO TO 0800-SALIR.
002720           ADD  1  TO WE-CANT-SOLIC-LEIDAS.
002730           MOVE SPACES         TO WE-SOL-CORREO WE-SOL-TELEFONO.
002740           MOVE SOL-CORREO     TO WE-SOL-CORREO.
002750           MOVE SOL-TELEFONO   TO WE-SOL-TELEFONO.
002760       0800-SALIR.
002770      *--------------------*
002780           EXIT.
002790      *----------------------*
002800       0900-VALIDAR-SOLICITUD.
002810      *----------------------*
002820      *--- REGLA 1: SE RECHAZA LA SOLICITUD SI CORREO Y -------*
002830      *--- TELEFONO VIENEN AMBOS EN BLANCO ---------------------*
002840           SET  WE-SOLICITUD-VALIDA   TO TRUE.
002850           IF WE-SOL-CORREO = SPACES AND WE-SOL-TELEFONO = SPACES
002860              SET  WE-SOLICITUD-INVALIDA  TO TRUE
002870              ADD  1  TO WE-CANT-RECHAZADAS
002880           END-IF.
002890      *----------------------------*
002900       1000-BUSCAR-COINCIDENCIAS.
002910      *----------------------------*
002920      *--- REGLA 2: ARMA MATCHING-CONTACTS RECORRIENDO TODO ---*
002930      *--- EL ARCHIVO DE CONTACTOS Y LLAMANDO A BSEO002 -------*
002940           MOVE ZEROS  TO WE-CANT-GRUPO CONT-ID.
002950           MOVE SPACES TO WS-STATUS-CONTACTOS.
002960           SET  WE-NO-FIN-CONTACTOS   TO TRUE.
002970           START  CONTACTOS  KEY  IS NOT LESS THAN CONT-ID
002980               INVALID KEY  SET WE-FIN-CONTACTOS TO TRUE.
002990           PERFORM  1010-LEER-CONTACTO-SIG
003000               THRU 1010-LEER-CONTACTO-SIG-EXIT
003010               UNTIL WE-FIN-CONTACTOS.
003020      *----------------------------*
003030       1010-LEER-CONTACTO-SIG.
003040      *----------------------------*
003050           READ  CONTACTOS  NEXT  RECORD
003060               AT END
003070                   SET  WE-FIN-CONTACTOS   TO TRUE
003080                   GO TO 1010-LEER-CONTACTO-SIG-EXIT.
003090           MOVE WE-SOL-CORREO    TO WE-P2-CORREO.
003100           MOVE WE-SOL-TELEFONO  TO WE-P2-TELEFONO.
003110           CALL 'BSEO002'  USING  WE-REG-CONTACTO
003120                                  WE-PARM-BSEO002.
003130           IF WE-P2-COINCIDE
003140              PERFORM  1020-AGREGAR-AL-GRUPO
003150           END-IF.
003160       1010-LEER-CONTACTO-SIG-EXIT.
003170      *----------------------------*
003180           EXIT.
003190      *----------------------------*
003200       1020-AGREGAR-AL-GRUPO.
003210      *----------------------------*
003220           PERFORM  1030-YA-ESTA-EN-GRUPO.
003230           IF NOT WE-COINCIDE-GRUPO
003240              IF WE-CANT-GRUPO < 25
003250                 ADD  1  TO WE-CANT-GRUPO
003260                 MOVE WE-CANT-GRUPO  TO WE-IX1
003270                 MOVE CONT-ID          TO WE-G-ID (WE-IX1)
003280                 MOVE CONT-TELEFONO    TO WE-G-TELEFONO (WE-IX1)
003290                 MOVE CONT-CORREO      TO WE-G-CORREO (WE-IX1)
003300                 MOVE CONT-ID-VINCULADO
003310                                       TO WE-G-VINCULADO (WE-IX1)
003320                 MOVE CONT-PRECEDENCIA-VINCULO
003330                                    TO WE-G-PRECEDENCIA (WE-IX1)
003340                 MOVE CONT-FEC-ALTA    TO WE-G-FEC-ALTA (WE-IX1)
003350              ELSE
003360                 DISPLAY 'BSEO001 - ' WT01-MSG-DSC (8)
003370              END-IF
003380           END-IF.
003390      *----------------------------*
003400       1030-YA-ESTA-EN-GRUPO.
003410      *----------------------------*
003420           SET  WE-NO-COINCIDE-GRUPO  TO TRUE.
003430           IF WE-CANT-GRUPO NOT = ZEROS
003440              PERFORM  1035-COMPARAR-ID-GRUPO
003450                  THRU 1035-COMPARAR-ID-GRUPO-EXIT
003460                  VARYING WE-IX1 FROM 1 BY 1
003470                  UNTIL WE-IX1 > WE-CANT-GRUPO
003480                  OR WE-COINCIDE-GRUPO
003490           END-IF.
003500      *----------------------------*
003510       1035-COMPARAR-ID-GRUPO.
003520      *----------------------------*
003530           IF WE-G-ID (WE-IX1) = CONT-ID
003540              SET  WE-COINCIDE-GRUPO   TO TRUE
003550           END-IF.
003560       1035-COMPARAR-ID-GRUPO-EXIT.
003570      *----------------------------*
003580           EXIT.
003590      *-------------------------------*
003600       1100-ARMAR-GRUPO-RELACIONADO.
003610      *-------------------------------*
003620      *--- REGLA 3: UN HOP DE CIERRE TRANSITIVO A PARTIR DE ---*
003630      *--- CADA COINCIDENCIA DIRECTA (PRIMARIO TRAE SUS -------*
003640      *--- SECUNDARIOS, SECUNDARIO TRAE SUS HERMANOS) ---------*
003650           MOVE ZEROS  TO WE-CANT-ANTERIOR.
003660           PERFORM  1110-UN-HOP-DE-CIERRE
003670               THRU 1110-UN-HOP-DE-CIERRE-EXIT
003680               UNTIL WE-CANT-GRUPO = WE-CANT-ANTERIOR.
003690      *-------------------------------*
003700       1110-UN-HOP-DE-CIERRE.
003710      *-------------------------------*
003720           MOVE WE-CANT-GRUPO  TO WE-CANT-ANTERIOR.
003730           PERFORM  1120-BUSCAR-LIGADOS-A
003740               THRU 1120-BUSCAR-LIGADOS-A-EXIT
003750               VARYING WE-IX2 FROM 1 BY 1
003760               UNTIL WE-IX2 > WE-CANT-ANTERIOR.
003770       1110-UN-HOP-DE-CIERRE-EXIT.
003780      *-------------------------------*
003790           EXIT.
003800      *-------------------------------*
003810       1120-BUSCAR-LIGADOS-A.
003820      *-------------------------------*
003830           IF WE-G-PRECEDENCIA (WE-IX2) = 'PRIMARY  '
003840              MOVE WE-G-ID (WE-IX2)          TO WE-ID-BUSCADO
003850           ELSE
003860              MOVE WE-G-VINCULADO (WE-IX2)   TO WE-ID-BUSCADO
003870           END-IF.
003880           MOVE ZEROS  TO CONT-ID.
003890           MOVE SPACES TO WS-STATUS-CONTACTOS.
003900           SET  WE-NO-FIN-CONTACTOS   TO TRUE.
003910           START  CONTACTOS  KEY  IS NOT LESS THAN CONT-ID
003920               INVALID KEY  SET WE-FIN-CONTACTOS TO TRUE.
003930           PERFORM  1130-LEER-CONTACTO-LIGADO
003940               THRU 1130-LEER-CONTACTO-LIGADO-EXIT
003950               UNTIL WE-FIN-CONTACTOS.
003960       1120-BUSCAR-LIGADOS-A-EXIT.
003970      *-------------------------------*
003980           EXIT.
003990      *-------------------------------*
004000       1130-LEER-CONTACTO-LIGADO.
004010      *-------------------------------*
004020           READ  CONTACTOS  NEXT  RECORD
004030               AT END
004040                   SET  WE-FIN-CONTACTOS   TO TRUE
004050                   GO TO 1130-LEER-CONTACTO-LIGADO-EXIT.
004060           MOVE WE-ID-BUSCADO  TO WE-P3-ID-BUSCADO.
004070           CALL 'BSEO003'  USING  WE-REG-CONTACTO
004080                                  WE-PARM-BSEO003.
004090           IF WE-P3-PERTENECE
004100              PERFORM  1020-AGREGAR-AL-GRUPO
004110           END-IF.
004120       1130-LEER-CONTACTO-LIGADO-EXIT.
004130      *-------------------------------*
004140           EXIT.
004150      *----------------------------*
004160       1200-SELECCIONAR-PRIMARIO.
004170      *----------------------------*
004180      *--- REGLA 4: PRIMARIO ES EL DE LINK-PRECEDENCE PRIMARY -*
004190      *--- CON MENOR CREATED-AT; EMPATE POR MENOR CONTACT-ID --*
004200           MOVE ZEROS  TO WE-IX-PRIMARIO.
004210           PERFORM  1210-EVALUAR-CANDIDATO-PRIMARIO
004220               THRU 1210-EVALUAR-CANDIDATO-PRIMARIO-EXIT
004230               VARYING WE-IX1 FROM 1 BY 1
004240               UNTIL WE-IX1 > WE-CANT-GRUPO.
004250           IF WE-IX-PRIMARIO = ZEROS
004260              MOVE 1  TO WE-IX-PRIMARIO
004270           END-IF.
004280           MOVE WE-IX-PRIMARIO  TO WE-IX1.
004290           MOVE WE-G-ID (WE-IX1)         TO WE-PRIM-ID.
004300           MOVE WE-G-TELEFONO (WE-IX1)   TO WE-PRIM-TELEFONO.
004310           MOVE WE-G-CORREO (WE-IX1)     TO WE-PRIM-CORREO.
004320           MOVE WE-G-FEC-ALTA (WE-IX1)   TO WE-PRIM-FEC-ALTA.
004330      *----------------------------------*
004340       1210-EVALUAR-CANDIDATO-PRIMARIO.
004350      *----------------------------------*
004360           IF WE-G-PRECEDENCIA (WE-IX1) = 'PRIMARY  '
004370              IF WE-IX-PRIMARIO = ZEROS
004380                 MOVE  WE-IX1  TO WE-IX-PRIMARIO
004390              ELSE
004400                 IF WE-G-FEC-ALTA (WE-IX1) <
004410                    WE-G-FEC-ALTA (WE-IX-PRIMARIO)
004420                    MOVE  WE-IX1  TO WE-IX-PRIMARIO
004430                 ELSE
004440                    IF WE-G-FEC-ALTA (WE-IX1) =
004450                       WE-G-FEC-ALTA (WE-IX-PRIMARIO)
004460                       AND WE-G-ID (WE-IX1) <
004470                           WE-G-ID (WE-IX-PRIMARIO)
004480                       MOVE  WE-IX1  TO WE-IX-PRIMARIO
004490                    END-IF
004500                 END-IF
004510              END-IF
004520           END-IF.
004530       1210-EVALUAR-CANDIDATO-PRIMARIO-EXIT.
004540      *----------------------------------*
004550           EXIT.
004560      *----------------------------*
004570       1300-VERIFICAR-EXISTENCIA.
004580      *----------------------------*
004590      *--- REGLA 5 Y 6: SI YA EXISTE UN REGISTRO DEL GRUPO ----*
004600      *--- CON EL MISMO PAR CORREO/TELEFONO NO SE CREA NADA; --*
004610      *--- SI NO, SE CREA UN NUEVO SECUNDARIO ------------------*
004620           SET  WE-NO-EXISTE-PAR   TO TRUE.
004630           PERFORM  1310-COMPARAR-PAR-EXACTO
004640               THRU 1310-COMPARAR-PAR-EXACTO-EXIT
004650               VARYING WE-IX1 FROM 1 BY 1
004660               UNTIL WE-IX1 > WE-CANT-GRUPO OR WE-EXISTE-PAR.
004670           IF WE-EXISTE-PAR
004680              SET  WE-NO-CREAR-SECUNDARIO  TO TRUE
004690           ELSE
004700              SET  WE-CREAR-SECUNDARIO     TO TRUE
004710           END-IF.
004720      *----------------------------*
004730       1310-COMPARAR-PAR-EXACTO.
004740      *----------------------------*
004750           IF WE-G-CORREO (WE-IX1)    = WE-SOL-CORREO
004760              AND WE-G-TELEFONO (WE-IX1) = WE-SOL-TELEFONO
004770              SET  WE-EXISTE-PAR   TO TRUE
004780           END-IF.
004790       1310-COMPARAR-PAR-EXACTO-EXIT.
004800      *----------------------------*
004810           EXIT.
004820      *----------------------------*
004830       1350-OBTENER-ID-NUEVO.
004840      *----------------------------*
004850           MOVE ZEROS  TO WE-ID-MAXIMO CONT-ID.
004860           MOVE SPACES TO WS-STATUS-CONTACTOS.
004870           SET  WE-NO-FIN-CONTACTOS   TO TRUE.
004880           START  CONTACTOS  KEY  IS NOT LESS THAN CONT-ID
004890               INVALID KEY  SET WE-FIN-CONTACTOS TO TRUE.
004900           PERFORM  1360-LEER-PARA-ID-MAXIMO
004910               THRU 1360-LEER-PARA-ID-MAXIMO-EXIT
004920               UNTIL WE-FIN-CONTACTOS.
004930           COMPUTE WE-ID-NUEVO  =  WE-ID-MAXIMO + 1.
004940      *----------------------------*
004950       1360-LEER-PARA-ID-MAXIMO.
004960      *----------------------------*
004970           READ  CONTACTOS  NEXT  RECORD
004980               AT END
004990                   SET  WE-FIN-CONTACTOS   TO TRUE
005000                   GO TO 1360-LEER-PARA-ID-MAXIMO-EXIT.
005010           IF CONT-ID > WE-ID-MAXIMO
005020              MOVE CONT-ID  TO WE-ID-MAXIMO
005030           END-IF.
005040       1360-LEER-PARA-ID-MAXIMO-EXIT.
005050      *----------------------------*
005060           EXIT.
005070      *-------------------------------*
005080       1400-CREAR-CONTACTO-PRIMARIO.
005090      *-------------------------------*
005100      *--- PASO 3 DEL FLUJO BATCH: NO HUBO COINCIDENCIA, SE ---*
005110      *--- CREA UN CONTACTO NUEVO CON PRECEDENCIA PRIMARY -----*
005120           PERFORM  1350-OBTENER-ID-NUEVO.
005130           MOVE SPACES              TO WE-REG-CONTACTO.
005140           MOVE WE-ID-NUEVO         TO CONT-ID.
005150           MOVE WE-SOL-TELEFONO     TO CONT-TELEFONO.
005160           MOVE WE-SOL-CORREO       TO CONT-CORREO.
005170           MOVE ZEROS               TO CONT-ID-VINCULADO.
005180           MOVE 'PRIMARY  '         TO CONT-PRECEDENCIA-VINCULO.
005190           MOVE WE-FEC-SISTEMA      TO CONT-FEC-ALTA-AAAAMMDD.
005200           MOVE WE-HOR-SISTEMA      TO CONT-FEC-ALTA-HHMMSS.
005210           MOVE CONT-FEC-ALTA       TO CONT-FEC-MODIF.
005220           MOVE ZEROS               TO CONT-FEC-BAJA.
005230           WRITE WE-REG-CONTACTO
005240               INVALID KEY
005250                   DISPLAY 'BSEO001 - ' WT01-MSG-DSC (6)
005260                   GO TO 1400-SALIR.
005270           ADD  1  TO WE-CANT-PRIM-CREADOS.
005280           MOVE WE-ID-NUEVO         TO WE-PRIM-ID.
005290           MOVE WE-SOL-TELEFONO     TO WE-PRIM-TELEFONO.
005300           MOVE WE-SOL-CORREO       TO WE-PRIM-CORREO.
005310           MOVE CONT-FEC-ALTA       TO WE-PRIM-FEC-ALTA.
005320           MOVE 1  TO WE-IND-MSG-RESP.
005330       1400-SALIR.
005340      *-------------------------------*
005350           EXIT.
005360      *-------------------------------*
005370       1500-CREAR-CONTACTO-SECUNDARIO.
005380      *-------------------------------*
005390      *--- PASO 6 DEL FLUJO BATCH: EL PAR CORREO/TELEFONO -----*
005400      *--- ES NUEVO PARA LA IDENTIDAD; SE CREA UN SECUNDARIO --*
005410           PERFORM  1350-OBTENER-ID-NUEVO.
005420           MOVE SPACES              TO WE-REG-CONTACTO.
005430           MOVE WE-ID-NUEVO         TO CONT-ID.
005440           MOVE WE-SOL-TELEFONO     TO CONT-TELEFONO.
005450           MOVE WE-SOL-CORREO       TO CONT-CORREO.
005460           MOVE WE-PRIM-ID          TO CONT-ID-VINCULADO.
005470           MOVE 'SECONDARY'         TO CONT-PRECEDENCIA-VINCULO.
005480           MOVE WE-FEC-SISTEMA      TO CONT-FEC-ALTA-AAAAMMDD.
005490           MOVE WE-HOR-SISTEMA      TO CONT-FEC-ALTA-HHMMSS.
005500           MOVE CONT-FEC-ALTA       TO CONT-FEC-MODIF.
005510           MOVE ZEROS               TO CONT-FEC-BAJA.
005520           WRITE WE-REG-CONTACTO
005530               INVALID KEY
005540                   DISPLAY 'BSEO001 - ' WT01-MSG-DSC (6)
005550                   GO TO 1500-SALIR.
005560           ADD  1  TO WE-CANT-SECU-CREADOS.
005570           ADD  1  TO WE-CANT-GRUPO.
005580           MOVE WE-CANT-GRUPO  TO WE-IX1.
005590           MOVE CONT-ID              TO WE-G-ID (WE-IX1).
005600           MOVE CONT-TELEFONO        TO WE-G-TELEFONO (WE-IX1).
005610           MOVE CONT-CORREO          TO WE-G-CORREO (WE-IX1).
005620           MOVE CONT-ID-VINCULADO    TO WE-G-VINCULADO (WE-IX1).
005630           MOVE CONT-PRECEDENCIA-VINCULO
005640                                     TO WE-G-PRECEDENCIA (WE-IX1).
005650           MOVE CONT-FEC-ALTA        TO WE-G-FEC-ALTA (WE-IX1).
005660           MOVE 2  TO WE-IND-MSG-RESP.
005670       1500-SALIR.
005680      *-------------------------------*
005690           EXIT.
005700      *-------------------------------*
005710       1600-RELINKEAR-GRUPO.
005720      *-------------------------------*
005730      *--- REGLA 7: TODO MIEMBRO DEL GRUPO DISTINTO DEL -------*
005740      *--- PRIMARIO SELECCIONADO DEBE QUEDAR SECONDARY, -------*
005750      *--- LINKED-ID = PRIMARIO.  ES IDEMPOTENTE: EL YA -------*
005760      *--- CORRECTO NO SE REESCRIBE (SIN CHURN DE UPDATED-AT) -*
005770           PERFORM  1605-EVALUAR-MIEMBRO-GRUPO
005780               THRU 1605-EVALUAR-MIEMBRO-GRUPO-EXIT
005790               VARYING WE-IX1 FROM 1 BY 1
005800               UNTIL WE-IX1 > WE-CANT-GRUPO.
005810      *-------------------------------*
005820       1605-EVALUAR-MIEMBRO-GRUPO.
005830      *-------------------------------*
005840           IF WE-IX1 NOT = WE-IX-PRIMARIO
005850              PERFORM  1610-VERIFICAR-RELINK
005860                  THRU 1610-VERIFICAR-RELINK-EXIT
005870           END-IF.
005880       1605-EVALUAR-MIEMBRO-GRUPO-EXIT.
005890      *-------------------------------*
005900           EXIT.
005910      *-------------------------------*
005920       1610-VERIFICAR-RELINK.
005930      *-------------------------------*
005940           IF WE-G-PRECEDENCIA (WE-IX1) = 'SECONDARY'
005950              AND WE-G-VINCULADO (WE-IX1) = WE-PRIM-ID
005960              GO TO 1610-VERIFICAR-RELINK-EXIT
005970           END-IF.
005980           MOVE SPACES  TO WS-STATUS-CONTACTOS.
005990           MOVE WE-G-ID (WE-IX1)  TO CONT-ID.
006000           READ  CONTACTOS
006010               INVALID KEY
006020                   DISPLAY 'BSEO001 - ' WT01-MSG-DSC (5)
006030                   GO TO 1610-VERIFICAR-RELINK-EXIT.
006040           MOVE 'SECONDARY'         TO CONT-PRECEDENCIA-VINCULO.
006050           MOVE WE-PRIM-ID          TO CONT-ID-VINCULADO.
006060           MOVE WE-FEC-SISTEMA      TO CONT-FEC-MODIF-AAAAMMDD.
006070           MOVE WE-HOR-SISTEMA      TO CONT-FEC-MODIF-HHMMSS.
006080           REWRITE WE-REG-CONTACTO
006090               INVALID KEY
006100                   DISPLAY 'BSEO001 - ' WT01-MSG-DSC (6)
006110                   GO TO 1610-VERIFICAR-RELINK-EXIT.
006120           MOVE 'SECONDARY'  TO WE-G-PRECEDENCIA (WE-IX1).
006130           MOVE WE-PRIM-ID   TO WE-G-VINCULADO (WE-IX1).
006140           ADD  1  TO WE-CANT-RELINKEADOS.
006150       1610-VERIFICAR-RELINK-EXIT.
006160      *-------------------------------*
006170           EXIT.
006180      *----------------------*
006190       1700-ARMAR-RESPUESTA.
006200      *----------------------*
006210      *--- PASO 8 DEL FLUJO BATCH: PRIMARIO PROPIO PRIMERO, ---*
006220      *--- LUEGO DISTINTOS ENTRE LOS SECUNDARIOS, SIN --------*
006230      *--- REPETIR (REGLA 9) ----------------------------------*
006240           MOVE SPACES  TO WE-REG-RESPUESTA.
006250           MOVE ZEROS   TO RESP-CANT-CORREOS RESP-CANT-TELEFONOS
006260                           RESP-CANT-SECUNDARIOS.
006270           MOVE WE-PRIM-ID  TO RESP-CONTACTO-PRIMARIO.
006280           IF WE-PRIM-CORREO NOT = SPACES
006290              PERFORM  1710-AGREGAR-CORREO
006300           END-IF.
006310           IF WE-PRIM-TELEFONO NOT = SPACES
006320              PERFORM  1720-AGREGAR-TELEFONO
006330           END-IF.
006340           PERFORM  1725-EVALUAR-MIEMBRO-RESPUESTA
006350               THRU 1725-EVALUAR-MIEMBRO-RESPUESTA-EXIT
006360               VARYING WE-IX1 FROM 1 BY 1
006370               UNTIL WE-IX1 > WE-CANT-GRUPO.
006380           MOVE 00                    TO RESP-CODIGO-RESPUESTA.
006390           MOVE WT01-COD-MSG (WE-IND-MSG-RESP)
006400                                      TO RESP-CODIGO-MENSAJE.
006410           MOVE WT01-MSG-DSC (WE-IND-MSG-RESP)
006420                                      TO RESP-DESCR-MENSAJE.
006430      *-------------------------------------*
006440       1725-EVALUAR-MIEMBRO-RESPUESTA.
006450      *-------------------------------------*
006460           IF WE-G-ID (WE-IX1) NOT = WE-PRIM-ID
006470              PERFORM  1730-AGREGAR-SECUNDARIO
006480           END-IF.
006490       1725-EVALUAR-MIEMBRO-RESPUESTA-EXIT.
006500      *-------------------------------------*
006510           EXIT.
006520      *----------------------*
006530       1710-AGREGAR-CORREO.
006540      *----------------------*
006550           IF RESP-CANT-CORREOS < 10
006560              ADD  1  TO RESP-CANT-CORREOS
006570              MOVE WE-PRIM-CORREO
006580                  TO RESP-CORREO (RESP-CANT-CORREOS)
006590           END-IF.
006600      *----------------------*
006610       1720-AGREGAR-TELEFONO.
006620      *----------------------*
006630           IF RESP-CANT-TELEFONOS < 10
006640              ADD  1  TO RESP-CANT-TELEFONOS
006650              MOVE WE-PRIM-TELEFONO
006660                  TO RESP-TELEFONO (RESP-CANT-TELEFONOS)
006670           END-IF.
006680      *----------------------*
006690       1730-AGREGAR-SECUNDARIO.
006700      *----------------------*
006710           IF RESP-CANT-SECUNDARIOS < 20
006720              ADD  1  TO RESP-CANT-SECUNDARIOS
006730              MOVE WE-G-ID (WE-IX1)
006740                  TO RESP-ID-SECUNDARIO (RESP-CANT-SECUNDARIOS)
006750           END-IF.
006760           IF WE-G-CORREO (WE-IX1) NOT = SPACES
006770              SET  WE-NO-CORREO-EN-LISTA   TO TRUE
006780              PERFORM  1740-COMPARAR-CORREO-LISTA
006790                  THRU 1740-COMPARAR-CORREO-LISTA-EXIT
006800                  VARYING WE-IX2 FROM 1 BY 1
006810                  UNTIL WE-IX2 > RESP-CANT-CORREOS
006820                  OR WE-CORREO-EN-LISTA
006830              IF NOT WE-CORREO-EN-LISTA
006840                 IF RESP-CANT-CORREOS < 10
006850                    ADD  1  TO RESP-CANT-CORREOS
006860                    MOVE WE-G-CORREO (WE-IX1)
006870                        TO RESP-CORREO (RESP-CANT-CORREOS)
006880                 END-IF
006890              END-IF
006900           END-IF.
006910           IF WE-G-TELEFONO (WE-IX1) NOT = SPACES
006920              SET  WE-NO-TELEFONO-EN-LISTA   TO TRUE
006930              PERFORM  1745-COMPARAR-TELEFONO-LISTA
006940                  THRU 1745-COMPARAR-TELEFONO-LISTA-EXIT
006950                  VARYING WE-IX2 FROM 1 BY 1
006960                  UNTIL WE-IX2 > RESP-CANT-TELEFONOS
006970                  OR WE-TELEFONO-EN-LISTA
006980              IF NOT WE-TELEFONO-EN-LISTA
006990                 IF RESP-CANT-TELEFONOS < 10
007000                    ADD  1  TO RESP-CANT-TELEFONOS
007010                    MOVE WE-G-TELEFONO (WE-IX1)
007020                        TO RESP-TELEFONO (RESP-CANT-TELEFONOS)
007030                 END-IF
007040              END-IF
007050           END-IF.
007060      *---------------------------*
007070       1740-COMPARAR-CORREO-LISTA.
007080      *---------------------------*
007090           IF RESP-CORREO (WE-IX2) = WE-G-CORREO (WE-IX1)
007100              SET  WE-CORREO-EN-LISTA   TO TRUE
007110           END-IF.
007120       1740-COMPARAR-CORREO-LISTA-EXIT.
007130      *---------------------------*
007140           EXIT.
007150      *-----------------------------*
007160       1745-COMPARAR-TELEFONO-LISTA.
007170      *-----------------------------*
007180           IF RESP-TELEFONO (WE-IX2) = WE-G-TELEFONO (WE-IX1)
007190              SET  WE-TELEFONO-EN-LISTA   TO TRUE
007200           END-IF.
007210       1745-COMPARAR-TELEFONO-LISTA-EXIT.
007220      *-----------------------------*
007230           EXIT.
007240      *------------------------------*
007250       1750-ARMAR-RESPUESTA-RECHAZO.
007260      *------------------------------*
007270           MOVE SPACES  TO WE-REG-RESPUESTA.
007280           MOVE ZEROS   TO RESP-CONTACTO-PRIMARIO
007290                           RESP-CANT-CORREOS
007300                           RESP-CANT-TELEFONOS
007310                           RESP-CANT-SECUNDARIOS.
007320           MOVE 08                    TO RESP-CODIGO-RESPUESTA.
007330           MOVE WT01-COD-MSG (4)      TO RESP-CODIGO-MENSAJE.
007340           MOVE WT01-MSG-DSC (4)      TO RESP-DESCR-MENSAJE.
007350      *----------------------*
007360       1800-ESCRIBIR-RESPUESTA.
007370      *----------------------*
007380           MOVE SPACES TO WS-STATUS-RESPUESTA.
007390           WRITE  WE-REG-RESPUESTA.
007400           IF WS-STATUS-RESPUESTA NOT = '00'
007410              DISPLAY 'BSEO001 - ' WT01-MSG-DSC (7)
007420           END-IF.
007430      *---------------*
007440       9000-TERMINAR-RUTINA.
007450      *---------------*
007460           CLOSE  SOLICITUD-IDENT  RESPUESTA-IDENT  CONTACTOS.
007470           DISPLAY 'BSEO001 - SOLICITUDES LEIDAS    : '
007480                   WE-CANT-SOLIC-LEIDAS.
007490           DISPLAY 'BSEO001 - SOLICITUDES RECHAZADAS: '
007500                   WE-CANT-RECHAZADAS.
007510           DISPLAY 'BSEO001 - PRIMARIOS CREADOS     : '
007520                   WE-CANT-PRIM-CREADOS.
007530           DISPLAY 'BSEO001 - SECUNDARIOS CREADOS   : '
007540                   WE-CANT-SECU-CREADOS.
007550           DISPLAY 'BSEO001 - REGISTROS RELINKEADOS : '
007560                   WE-CANT-RELINKEADOS.
007570           STOP RUN.
